000100*PKRATE      000125CA
000200*
000300***********************************************************************
000400*        PLEASE NOTE THAT THE DATA PROCESSING DIVISION ASSUMES
000500*   NO RESPONSIBILITY FOR THE USE OR MAINTENANCE OF THIS PROGRAM.
000600***********************************************************************
000700*
000800*  THIS PROGRAM RATES FIVE-CARD POKER HANDS SUBMITTED AS A DECK OF
000900*  HAND RECORDS. EACH CARD IS CARRIED AS A CODE 00-51; THE PROGRAM
001000*  DECODES EACH CODE INTO A RANK AND A SUIT, CLASSIFIES THE FIVE-CARD
001100*  HAND INTO ONE OF NINE STRENGTH CATEGORIES, AND BUILDS A TIE-BREAK
001200*  VALUE SO THAT TWO HANDS OF THE SAME CATEGORY CAN BE RANKED AGAINST
001300*  ONE ANOTHER.
001400*
001500*  THE HANDS-IN FILE MUST CONTAIN ONE 15-CHARACTER RECORD PER HAND.
001600*  A HAND WITH ANY CARD CODE OUTSIDE THE RANGE 00-51 IS REJECTED AND
001700*  IS NOT CARRIED TO THE RESULTS-OUT FILE; IT IS COUNTED ON THE
001800*  REPORT-OUT LISTING AS A REJECT INSTEAD.
001900*
002000*  THE RESULTS-OUT FILE RECEIVES ONE EVALUATED-HAND RECORD FOR EVERY
002100*  HAND ACCEPTED. THE REPORT-OUT LISTING CARRIES A COMPARISON LINE
002200*  FOR EACH CONSECUTIVE PAIR OF HANDS (HAND 1 VERSUS HAND 2, HAND 3
002300*  VERSUS HAND 4, AND SO ON), FOLLOWED BY A COUNT FOR EACH OF THE
002400*  NINE CATEGORIES AND A GRAND TOTAL.
002500*
002600*  EXECUTE CARDS FOR PKRATE MUST BE ONE OF THE FOLLOWING:
002700*
002800*     CC EXECUTE UTILITY/PKRATE
002900*     CC FILE HANDSIN = 0000000/|||||||;END
003000*        (||||||| IS THE ID OF THE HAND-DECK FILE TO BE RATED.)
003100*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  RATE FIVE-CARD POKER HANDS "PKRATE".
003400 AUTHOR.        R J KOVALCIK, CENTRAL DATA PROCESSING.
003500 INSTALLATION.  CENTRAL DATA CENTER, CARD GAMES UNIT.
003600 DATE-WRITTEN.  11/08/84.
003700 DATE-COMPILED.
003800 SECURITY.      UNCLASSIFIED - RELEASE TO OPERATIONS ONLY.
003900*
004000*    CUBE LIBRARY NUMBER IS M100005.
004100*
004200*--------------------------------------------------------------------*
004300*                       C H A N G E   L O G                          *
004400*--------------------------------------------------------------------*
004500* 11/08/84  RJK  ORIGINAL WRITE-UP FOR CARD GAMES UNIT, REQUEST       *
004600*                CG-0441. READS HANDSIN, RATES EACH HAND, PRODUCES    *
004700*                RESLTOUT AND RPTOUT.                                 *
004800* 03/14/85  RJK  CORRECTED SUIT MAP IN 0310-DECODE-ONE-CARD; SUIT     *
004900*                INDEX 2 WAS FALLING THROUGH TO CLUBS. PER CG-0486.   *
005000* 09/02/86  TLB  ADDED WHEEL (A-5-4-3-2) SPECIAL CASE TO STRAIGHT     *
005100*                TEST, 0422-TEST-STRAIGHT. CG-0512.                  *
005200* 05/19/88  TLB  FULL-HOUSE TEST WAS ACCEPTING AABBB PATTERN BUT NOT  *
005300*                AAABB; REWROTE 0425-TEST-FULL-HOUSE. CG-0560.        *
005400* 02/06/90  WHD  TIE-BREAK FOR FLUSH AND HIGH CARD WAS NEVER BEING    *
005500*                PACKED - THE SLOT LOOP IN 0450 WAS SKIPPED. NOW      *
005600*                FILLS ALL FIVE SLOTS. CG-0601.                      *
005700* 07/23/91  WHD  REJECTED HANDS WERE STILL BEING COMPARED ON THE      *
005800*                PAIR REPORT; 0270-PROCESS-HAND-PAIR NOW SKIPS A      *
005900*                PAIR IF EITHER HAND WAS REJECTED. CG-0618.           *
006000* 01/11/93  PDM  ADDED REJECT-COUNT AND TOTAL-HAND-COUNT LINES TO     *
006100*                END OF RPTOUT PER AUDIT REQUEST CG-0650.             *
006200* 10/04/94  PDM  RESEQUENCED SOURCE, NO LOGIC CHANGE. CG-0671.        *
006300* 08/30/96  KMS  Y2K REVIEW - PROGRAM CARRIES NO DATE FIELDS, NO      *
006400*                CHANGE REQUIRED. LOGGED PER DP STANDARD Y2K-009.     *
006500* 06/17/98  KMS  RECOMPILED UNDER NEW COBOL RELEASE, NO SOURCE        *
006600*                CHANGE. CG-0715.                                     *
006700* 04/02/01  DGF  ADDED SECURITY PARAGRAPH PER NEW SHOP STANDARD.      *
006800*                CG-0749.                                             *
006900* 11/19/03  DGF  CLEANED UP TRAILING FILLER IN COUNT-LINE, NO LOGIC   *
007000*                CHANGE. CG-0772.                                     *
007100* 02/17/05  LMR  0310-DECODE-ONE-CARD WAS TAKING THE SUIT INDEX AS    *
007200*                THE QUOTIENT OF THE SAME DIVIDE THAT PRODUCES THE    *
007300*                RANK (CODE / 13) INSTEAD OF CODE / 4. FLUSH AND      *
007400*                STRAIGHT FLUSH WERE MISCLASSIFIED FOR MOST HANDS.    *
007500*                SPLIT INTO TWO DIVIDE STATEMENTS. CG-0791.           *
007600*--------------------------------------------------------------------*
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER.  CDC-6600.
008000 OBJECT-COMPUTER.  CDC-6600.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     CLASS VALID-DIGITS IS "0123456789"
008400     UPSI-0 ON STATUS IS RERUN-REQUESTED
008500     UPSI-0 OFF STATUS IS NORMAL-RUN.
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800     SELECT HANDS-IN    ASSIGN TO HANDSIN
008900         ORGANIZATION IS LINE SEQUENTIAL.
009000     SELECT RESULTS-OUT ASSIGN TO RESLTOUT
009100         ORGANIZATION IS LINE SEQUENTIAL.
009200     SELECT REPORT-OUT  ASSIGN TO RPTOUT
009300         ORGANIZATION IS LINE SEQUENTIAL.
009400 DATA DIVISION.
009500 FILE SECTION.
009600*--------------------------------------------------------------------*
009700*    HANDS-IN - ONE RECORD PER FIVE-CARD HAND SUBMITTED FOR RATING.  *
009800*--------------------------------------------------------------------*
009900 FD  HANDS-IN
010000     LABEL RECORDS ARE STANDARD
010100     VALUE OF ID IS "HANDSIN"
010200     RECORD CONTAINS 15 CHARACTERS
010300     DATA RECORD IS HAND-RECORD-IN.
010400 01  HAND-RECORD-IN.
010500     05  HAND-ID             PIC 9(05).
010600     05  CARD-CODE           PIC 9(02) OCCURS 5 TIMES.
010700*--------------------------------------------------------------------*
010800*    RESULTS-OUT - ONE EVALUATED-HAND RECORD PER HAND ACCEPTED.      *
010900*--------------------------------------------------------------------*
011000 FD  RESULTS-OUT
011100     LABEL RECORDS ARE STANDARD
011200     VALUE OF ID IS "RESLTOUT"
011300     RECORD CONTAINS 28 CHARACTERS
011400     DATA RECORD IS RESULT-RECORD-OUT.
011500 01  RESULT-RECORD-OUT.
011600     05  RESULT-HAND-ID        PIC 9(05).
011700     05  RESULT-STRENGTH-CODE  PIC 9(01).
011800     05  RESULT-STRENGTH-NAME  PIC X(15).
011900     05  RESULT-TIEBREAK-VALUE PIC 9(07).
012000*--------------------------------------------------------------------*
012100*    REPORT-OUT - PRINTED COMPARISON AND SUMMARY LISTING.            *
012200*--------------------------------------------------------------------*
012300 FD  REPORT-OUT
012400     LABEL RECORDS ARE OMITTED
012500     RECORD CONTAINS 80 CHARACTERS
012600     DATA RECORD IS REPORT-LINE-OUT.
012700 01  REPORT-LINE-OUT             PIC X(80).
012800 WORKING-STORAGE SECTION.
012900*--------------------------------------------------------------------*
013000*    STANDALONE WORK REGISTERS.                                      *
013100*--------------------------------------------------------------------*
013200 77  CARD-SUBSCRIPT        PIC 9(01) COMP.
013300 77  PASS-SUBSCRIPT        PIC 9(01) COMP.
013400 77  SCAN-SUBSCRIPT        PIC 9(01) COMP.
013500 77  SUIT-INDEX-WORK       PIC 9(02) COMP.
013600 77  RANK-QUOTIENT-WORK    PIC 9(02) COMP.
013700 77  RANK-REMAINDER-WORK   PIC 9(02) COMP.
013800 77  HOLD-RANK             PIC 9(02) COMP.
013900 77  HOLD-SUIT             PIC 9(01) COMP.
014000 77  PAIR-POSITION-SWITCH  PIC X(01) VALUE "1".
014100     88  PAIR-POSITION-FIRST   VALUE "1".
014200     88  PAIR-POSITION-SECOND  VALUE "2".
014300 77  EOF-SWITCH            PIC X(01) VALUE "N".
014400     88  END-OF-HANDS          VALUE "Y".
014500     88  NOT-END-OF-HANDS      VALUE "N".
014600 77  HAND-INVALID-SWITCH   PIC X(01) VALUE "N".
014700     88  HAND-IS-INVALID       VALUE "Y".
014800     88  HAND-IS-VALID         VALUE "N".
014900 77  SAVED-HAND-VALID-SWITCH PIC X(01) VALUE "N".
015000     88  SAVED-HAND-WAS-VALID   VALUE "Y".
015100     88  SAVED-HAND-WAS-REJECT  VALUE "N".
015200 77  FLUSH-SWITCH          PIC X(01) VALUE "N".
015300     88  HAND-IS-A-FLUSH       VALUE "Y".
015400     88  HAND-IS-NOT-A-FLUSH   VALUE "N".
015500 77  STRAIGHT-SWITCH       PIC X(01) VALUE "N".
015600     88  HAND-IS-A-STRAIGHT    VALUE "Y".
015700     88  HAND-IS-NOT-A-STRAIGHT VALUE "N".
015800 77  WHEEL-SWITCH          PIC X(01) VALUE "N".
015900     88  STRAIGHT-IS-THE-WHEEL  VALUE "Y".
016000     88  STRAIGHT-IS-NOT-WHEEL  VALUE "N".
016100 77  PAIR-COUNT-WORK       PIC 9(01) COMP.
016200 77  ADJACENT-EQUAL-WORK   PIC X(01) VALUE "N".
016300 77  FULL-HOUSE-PATTERN    PIC X(01) VALUE SPACE.
016400     88  FULL-HOUSE-IS-AAABB   VALUE "1".
016500     88  FULL-HOUSE-IS-AABBB   VALUE "2".
016600*--------------------------------------------------------------------*
016700*    DECODED-CARD WORK TABLE, BUILT BY THE CARD DECODER, SORTED BY   *
016800*    THE HAND EVALUATOR INTO DESCENDING RANK ORDER.                  *
016900*--------------------------------------------------------------------*
017000 01  SORTED-CARD-TABLE.
017100     05  SORTED-CARD          OCCURS 5 TIMES.
017200         10  SORTED-CARD-RANK  PIC 9(02) COMP.
017300         10  SORTED-CARD-SUIT  PIC 9(01) COMP.
017400         10  FILLER            PIC X(01).
017500*--------------------------------------------------------------------*
017600*    STRENGTH-CATEGORY NAME TABLE. BUILT AS A BLOCK OF LITERALS,     *
017700*    THEN ADDRESSED AS A TABLE BY REDEFINITION - CATEGORY 0 IS       *
017800*    HIGH CARD THROUGH CATEGORY 8, STRAIGHT FLUSH.                   *
017900*--------------------------------------------------------------------*
018000 01  STRENGTH-NAME-LIST.
018100     05  FILLER  PIC X(15) VALUE "HIGH CARD".
018200     05  FILLER  PIC X(15) VALUE "ONE PAIR".
018300     05  FILLER  PIC X(15) VALUE "TWO PAIR".
018400     05  FILLER  PIC X(15) VALUE "THREE OF A KIND".
018500     05  FILLER  PIC X(15) VALUE "STRAIGHT".
018600     05  FILLER  PIC X(15) VALUE "FLUSH".
018700     05  FILLER  PIC X(15) VALUE "FULL HOUSE".
018800     05  FILLER  PIC X(15) VALUE "FOUR OF A KIND".
018900     05  FILLER  PIC X(15) VALUE "STRAIGHT FLUSH".
019000 01  STRENGTH-NAME-TABLE REDEFINES STRENGTH-NAME-LIST.
019100     05  STRENGTH-NAME        PIC X(15) OCCURS 9 TIMES
019200                               INDEXED BY STRENGTH-IX.
019300*--------------------------------------------------------------------*
019400*    CURRENT-HAND WORK AREA AND ITS COMBINED RANK-KEY VIEW. THE      *
019500*    RANK-KEY OVERLAYS STRENGTH-CODE AND TIEBREAK-VALUE AS ONE       *
019600*    EIGHT-DIGIT NUMBER SO TWO HANDS CAN BE RANKED IN ONE COMPARE.   *
019700*--------------------------------------------------------------------*
019800 01  CURRENT-HAND-INFO.
019900     05  CURRENT-HAND-ID        PIC 9(05).
020000     05  CURRENT-STRENGTH-CODE  PIC 9(01).
020100     05  CURRENT-TIEBREAK-VALUE PIC 9(07).
020200     05  FILLER                 PIC X(07).
020300 01  CURRENT-RANK-KEY REDEFINES CURRENT-HAND-INFO.
020400     05  FILLER                 PIC X(05).
020500     05  CURRENT-RANK-VALUE     PIC 9(08).
020600     05  FILLER                 PIC X(07).
020700 01  SAVED-HAND-INFO.
020800     05  SAVED-HAND-ID          PIC 9(05).
020900     05  SAVED-STRENGTH-CODE    PIC 9(01).
021000     05  SAVED-TIEBREAK-VALUE   PIC 9(07).
021100     05  FILLER                 PIC X(07).
021200 01  SAVED-RANK-KEY REDEFINES SAVED-HAND-INFO.
021300     05  FILLER                 PIC X(05).
021400     05  SAVED-RANK-VALUE       PIC 9(08).
021500     05  FILLER                 PIC X(07).
021600*--------------------------------------------------------------------*
021700*    TIE-BREAK WORK SLOTS, MOST SIGNIFICANT FIRST, PACKED INTO       *
021800*    TIEBREAK-VALUE-WORK BY 0460-PACK-TIEBREAK-VALUE.                *
021900*--------------------------------------------------------------------*
022000 01  TIEBREAK-SLOTS.
022100     05  TB-SLOT-1             PIC 9(02) COMP VALUE ZERO.
022200     05  TB-SLOT-2             PIC 9(02) COMP VALUE ZERO.
022300     05  TB-SLOT-3             PIC 9(02) COMP VALUE ZERO.
022400     05  TB-SLOT-4             PIC 9(02) COMP VALUE ZERO.
022500     05  TB-SLOT-5             PIC 9(02) COMP VALUE ZERO.
022600     05  FILLER                PIC X(01).
022700 77  TIEBREAK-VALUE-WORK        PIC 9(07) COMP.
022800 77  STRENGTH-CODE-WORK         PIC 9(01) COMP.
022900*--------------------------------------------------------------------*
023000*    CATEGORY COUNTERS AND GRAND TOTALS. ALL INTEGER, NO MONETARY    *
023100*    ARITHMETIC IN THIS PROGRAM.                                     *
023200*--------------------------------------------------------------------*
023300 01  STRENGTH-COUNT-TABLE.
023400     05  STRENGTH-COUNT        PIC 9(05) COMP OCCURS 9 TIMES
023500                                INDEXED BY COUNT-IX.
023600     05  FILLER                PIC X(01).
023700 77  REJECT-COUNT               PIC 9(05) COMP VALUE ZERO.
023800 77  TOTAL-HAND-COUNT           PIC 9(05) COMP VALUE ZERO.
023900*--------------------------------------------------------------------*
024000*    PRINT-LINE WORK AREA WITH ITS FOUR REPORT-FORMAT REDEFINITIONS, *
024100*    EXACTLY AS KWIC2 OVERLAYS ITS PRT1/PRT2 AND LSTG/FRMT1/FRMT2.   *
024200*--------------------------------------------------------------------*
024300 01  PRINT-LINE-AREA             PIC X(80).
024400 01  HEADER-LINE REDEFINES PRINT-LINE-AREA.
024500     05  HEADER-TEXT            PIC X(44) VALUE
024600         "POKER HAND RATING REPORT".
024700     05  FILLER                 PIC X(36).
024800 01  COMPARE-LINE REDEFINES PRINT-LINE-AREA.
024900     05  COMPARE-LIT-HAND-1     PIC X(05) VALUE "HAND ".
025000     05  COMPARE-HAND-ID-1      PIC 9(05).
025100     05  FILLER                 PIC X(01) VALUE SPACE.
025200     05  COMPARE-VERB           PIC X(05).
025300     05  FILLER                 PIC X(01) VALUE SPACE.
025400     05  COMPARE-LIT-HAND-2     PIC X(05) VALUE "HAND ".
025500     05  COMPARE-HAND-ID-2      PIC 9(05).
025600     05  FILLER                 PIC X(53).
025700 01  COUNT-LINE REDEFINES PRINT-LINE-AREA.
025800     05  COUNT-NAME             PIC X(15).
025900     05  FILLER                 PIC X(01) VALUE SPACE.
026000     05  COUNT-VALUE            PIC 9(05).
026100     05  FILLER                 PIC X(59).
026200 01  TOTAL-LINE REDEFINES PRINT-LINE-AREA.
026300     05  TOTAL-LIT              PIC X(22).
026400     05  TOTAL-VALUE            PIC 9(05).
026500     05  FILLER                 PIC X(53).
026600 PROCEDURE DIVISION.
026700*--------------------------------------------------------------------*
026800*    0000 - MAIN LINE.                                                *
026900*--------------------------------------------------------------------*
027000*    THE JOB IS FOUR STEPS - OPEN, WORK THE HAND FILE ONE RECORD AT
027100*    A TIME, PRINT THE SUMMARY COUNTS, CLOSE OUT. NOTHING ELSE
027200*    HAPPENS AT THIS LEVEL - ALL BUSINESS LOGIC IS DOWN IN THE
027300*    PERFORMED PARAGRAPHS SO THIS ONE READS LIKE THE RUN SHEET.
027400 0000-MAIN-LINE.
027500     PERFORM 0100-OPEN-FILES.
027600     PERFORM 0200-PROCESS-HANDS THRU 0200-EXIT
027700         UNTIL END-OF-HANDS.
027800     PERFORM 0500-WRITE-SUMMARY THRU 0500-EXIT.
027900     PERFORM 0600-CLOSE-FILES.
028000     STOP RUN.
028100*--------------------------------------------------------------------*
028200*    0100 - OPEN FILES, ZERO THE COUNTERS, WRITE THE HEADER LINE.    *
028300*--------------------------------------------------------------------*
028400 0100-OPEN-FILES.
028500     OPEN INPUT HANDS-IN.
028600     OPEN OUTPUT RESULTS-OUT.
028700     OPEN OUTPUT REPORT-OUT.
028800     PERFORM 0110-INIT-COUNTERS.
028900     PERFORM 0120-WRITE-HEADER-LINE.
029000*    ZERO OUT ALL NINE STRENGTH BUCKETS, THE REJECT COUNTER, AND THE
029100*    HAND TOTAL BEFORE THE FIRST RECORD IS READ. ALSO PUT THE
029200*    COMPARE-PAIR SWITCH BACK TO "FIRST" SO THE FIRST HAND IN THE
029300*    FILE IS TREATED AS THE FIRST OF A NEW PAIR, NOT A LEFTOVER
029400*    SECOND FROM A PRIOR RUN.
029500 0110-INIT-COUNTERS.
029600     PERFORM 0111-ZERO-ONE-COUNTER
029700         VARYING COUNT-IX FROM 1 BY 1 UNTIL COUNT-IX > 9.
029800     MOVE ZERO TO REJECT-COUNT.
029900     MOVE ZERO TO TOTAL-HAND-COUNT.
030000     SET PAIR-POSITION-FIRST TO TRUE.
030100*    ONE PASS OF THE TABLE-ZEROING LOOP ABOVE - SUBSCRIPTED BY
030200*    COUNT-IX, WHICH IS SET UP IN WORKING-STORAGE AS A COMP ITEM.
030300 0111-ZERO-ONE-COUNTER.
030400     MOVE ZERO TO STRENGTH-COUNT (COUNT-IX).
030500*    THE REPORT FILE GETS ONE TITLE LINE AT THE TOP, SAME AS EVERY
030600*    OTHER CUBE LIBRARY LISTING - BLANK THE PRINT AREA FIRST SO NO
030700*    STALE CHARACTERS CARRY FORWARD FROM THE RECORD AREA.
030800 0120-WRITE-HEADER-LINE.
030900     MOVE SPACES TO PRINT-LINE-AREA.
031000     MOVE "POKER HAND RATING REPORT" TO HEADER-TEXT.
031100     WRITE REPORT-LINE-OUT FROM HEADER-LINE.
031200*--------------------------------------------------------------------*
031300*    0200 - MAIN PROCESSING LOOP. ONE PASS PER HAND RECORD.          *
031400*--------------------------------------------------------------------*
031500*    READ, VALIDATE, AND IF THE HAND IS GOOD RUN IT THROUGH DECODE,
031600*    SORT, CLASSIFY AND TIE-BREAK IN THAT ORDER - THE SORT MUST
031700*    HAPPEN BEFORE THE CLASSIFY STEP BECAUSE EVERY CLASSIFY TEST
031800*    BELOW ASSUMES THE FIVE CARDS ARE ALREADY IN DESCENDING RANK
031900*    ORDER. A REJECTED HAND SKIPS ALL OF THAT AND GOES STRAIGHT TO
032000*    THE REJECT COUNTER.
032100 0200-PROCESS-HANDS.
032200     PERFORM 0210-READ-HAND-RECORD.
032300     IF END-OF-HANDS
032400         GO TO 0200-EXIT.
032500     PERFORM 0220-VALIDATE-CARD-CODES.
032600     IF HAND-IS-INVALID
032700         PERFORM 0280-COUNT-REJECT
032800         GO TO 0200-EXIT.
032900     PERFORM 0300-DECODE-CARDS THRU 0300-EXIT.
033000     PERFORM 0400-SORT-HAND-DESCENDING.
033100     PERFORM 0420-CLASSIFY-HAND THRU 0420-EXIT.
033200     PERFORM 0450-COMPUTE-TIEBREAK THRU 0450-EXIT.
033300     PERFORM 0250-WRITE-RESULT-RECORD.
033400     PERFORM 0260-ACCUMULATE-COUNTS.
033500     PERFORM 0270-PROCESS-HAND-PAIR.
033600 0200-EXIT.
033700     EXIT.
033800*    ONE READ OF THE HAND FILE. AT-END SETS THE CONDITION NAME THAT
033900*    THE MAIN LINE TESTS TO END THE PERFORM ... UNTIL LOOP.
034000 0210-READ-HAND-RECORD.
034100     READ HANDS-IN
034200         AT END SET END-OF-HANDS TO TRUE.
034300*    ANY CARD CODE OVER 51 IS OUTSIDE THE 0-51 RANGE A FIFTY-TWO
034400*    CARD DECK CAN PRODUCE, SO THE WHOLE HAND IS THROWN OUT RATHER
034500*    THAN TRYING TO DECODE A BAD CODE.
034600 0220-VALIDATE-CARD-CODES.
034700     SET HAND-IS-VALID TO TRUE.
034800     PERFORM 0221-VALIDATE-ONE-CODE
034900         VARYING CARD-SUBSCRIPT FROM 1 BY 1 UNTIL CARD-SUBSCRIPT > 5.
035000*    ONE CARD OF THE FIVE IS CHECKED HERE - SUBSCRIPTED BY
035100*    CARD-SUBSCRIPT.
035200 0221-VALIDATE-ONE-CODE.
035300     IF CARD-CODE (CARD-SUBSCRIPT) > 51
035400         SET HAND-IS-INVALID TO TRUE.
035500*    LOOK UP THE STRENGTH NAME BY STRENGTH-CODE-WORK (0-8) AND
035600*    WRITE ONE RESULT RECORD FOR THE HAND JUST EVALUATED. THE
035700*    STRENGTH TABLE IS SUBSCRIPTED 1-9 SO STRENGTH-IX IS BUMPED UP
035800*    FROM THE ZERO-BASED CODE BEFORE THE TABLE LOOKUP.
035900 0250-WRITE-RESULT-RECORD.
036000     MOVE HAND-ID TO RESULT-HAND-ID.
036100     MOVE STRENGTH-CODE-WORK TO RESULT-STRENGTH-CODE.
036200     SET STRENGTH-IX TO 1.
036300     SET STRENGTH-IX UP BY STRENGTH-CODE-WORK.
036400     MOVE STRENGTH-NAME (STRENGTH-IX) TO RESULT-STRENGTH-NAME.
036500     MOVE TIEBREAK-VALUE-WORK TO RESULT-TIEBREAK-VALUE.
036600     WRITE RESULT-RECORD-OUT.
036700*    BUMP THE RUNNING HAND TOTAL AND THE ONE STRENGTH BUCKET THE
036800*    HAND JUST FELL INTO, FOR THE 0500 SUMMARY REPORT AT END OF JOB.
036900 0260-ACCUMULATE-COUNTS.
037000     ADD 1 TO TOTAL-HAND-COUNT.
037100     SET COUNT-IX TO 1.
037200     SET COUNT-IX UP BY STRENGTH-CODE-WORK.
037300     ADD 1 TO STRENGTH-COUNT (COUNT-IX).
037400*    HANDS ARE PAIRED UP TWO AT A TIME FOR THE COMPARE LINE ON THE
037500*    REPORT - FIRST HAND OF THE PAIR IS SAVED, SECOND HAND TRIGGERS
037600*    THE COMPARE AGAINST WHAT WAS SAVED (IF THE SAVED HAND WAS
037700*    ITSELF VALID - A REJECT LEFT IN THE FIRST SLOT NEVER GETS
037800*    COMPARED). THE SWITCH THEN FLIPS BACK TO FIRST FOR THE NEXT
037900*    PAIR.
038000 0270-PROCESS-HAND-PAIR.
038100     IF PAIR-POSITION-FIRST
038200         MOVE HAND-ID             TO SAVED-HAND-ID
038300         MOVE STRENGTH-CODE-WORK  TO SAVED-STRENGTH-CODE
038400         MOVE TIEBREAK-VALUE-WORK TO SAVED-TIEBREAK-VALUE
038500         SET SAVED-HAND-WAS-VALID TO TRUE
038600         SET PAIR-POSITION-SECOND TO TRUE
038700     ELSE
038800         MOVE HAND-ID             TO CURRENT-HAND-ID
038900         MOVE STRENGTH-CODE-WORK  TO CURRENT-STRENGTH-CODE
039000         MOVE TIEBREAK-VALUE-WORK TO CURRENT-TIEBREAK-VALUE
039100         IF SAVED-HAND-WAS-VALID
039200             PERFORM 0480-COMPARE-HAND-PAIR
039300         END-IF
039400         SET PAIR-POSITION-FIRST TO TRUE
039500         SET SAVED-HAND-WAS-REJECT TO TRUE.
039600*    A REJECTED RECORD STILL OCCUPIES A SLOT IN THE COMPARE PAIR -
039700*    IT JUST MARKS THAT SLOT "REJECT" SO 0270 KNOWS NOT TO COMPARE
039800*    AGAINST IT.
039900 0280-COUNT-REJECT.
040000     ADD 1 TO REJECT-COUNT.
040100     IF PAIR-POSITION-FIRST
040200         SET SAVED-HAND-WAS-REJECT TO TRUE
040300         SET PAIR-POSITION-SECOND TO TRUE
040400     ELSE
040500         SET PAIR-POSITION-FIRST TO TRUE
040600         SET SAVED-HAND-WAS-REJECT TO TRUE.
040700*--------------------------------------------------------------------*
040800*    0300 - CARD DECODER. RANK = CODE MOD 13; SUIT FROM CODE / 4.    *
040900*--------------------------------------------------------------------*
041000*    EACH OF THE FIVE CODES (0-51) COMING IN FROM THE HAND RECORD
041100*    IS TRANSLATED HERE INTO A RANK (0-12) AND A SUIT (1-4) AND
041200*    LEFT IN THE SORTED-CARD TABLE. NOTHING IS IN RANK ORDER YET -
041300*    0400 BELOW DOES THE SORTING - THIS STEP ONLY DECODES.
041400 0300-DECODE-CARDS.
041500     PERFORM 0310-DECODE-ONE-CARD
041600         VARYING CARD-SUBSCRIPT FROM 1 BY 1 UNTIL CARD-SUBSCRIPT > 5.
041700*    EXIT PARAGRAPH FOR THE PERFORM ... THRU 0300-EXIT CALLED FROM
041800*    0200 ABOVE. NO LOGIC OF ITS OWN.
041900 0300-EXIT.
042000     EXIT.
042100 0310-DECODE-ONE-CARD.
042200*    RANK COMES FROM CODE MOD 13; SUIT COMES FROM CODE / 4. THESE
042300*    ARE TWO SEPARATE DIVIDES ON PURPOSE - DO NOT COLLAPSE THEM
042400*    INTO ONE DIVIDE STATEMENT, SEE CG-0791 BELOW.
042500     DIVIDE CARD-CODE (CARD-SUBSCRIPT) BY 13
042600         GIVING RANK-QUOTIENT-WORK
042700         REMAINDER RANK-REMAINDER-WORK.
042800     DIVIDE CARD-CODE (CARD-SUBSCRIPT) BY 4
042900         GIVING SUIT-INDEX-WORK.
043000     MOVE RANK-REMAINDER-WORK TO SORTED-CARD-RANK (CARD-SUBSCRIPT).
043100     IF SUIT-INDEX-WORK = 0
043200         MOVE 1 TO SORTED-CARD-SUIT (CARD-SUBSCRIPT)
043300     ELSE
043400         IF SUIT-INDEX-WORK = 1
043500             MOVE 2 TO SORTED-CARD-SUIT (CARD-SUBSCRIPT)
043600         ELSE
043700             IF SUIT-INDEX-WORK = 3
043800                 MOVE 4 TO SORTED-CARD-SUIT (CARD-SUBSCRIPT)
043900             ELSE
044000                 MOVE 3 TO SORTED-CARD-SUIT (CARD-SUBSCRIPT).
044100*--------------------------------------------------------------------*
044200*    0400 - HAND EVALUATOR, SORT STEP. SELECTION SORT, DESCENDING    *
044300*    BY RANK, OUT-OF-LINE PERFORM, NO INLINE PERFORM BLOCKS.         *
044400*--------------------------------------------------------------------*
044500*    A PLAIN BUBBLE SORT, FOUR PASSES OVER FIVE CARDS, HIGH RANK TO
044600*    THE LEFT. EVERY CLASSIFY TEST IN 0420 DEPENDS ON THE CARDS
044700*    BEING IN THIS ORDER BEFORE IT RUNS, SO THIS STEP MUST COMPLETE
044800*    BEFORE 0420 IS PERFORMED FROM 0200 ABOVE.
044900 0400-SORT-HAND-DESCENDING.
045000     PERFORM 0410-SORT-PASS
045100         VARYING PASS-SUBSCRIPT FROM 1 BY 1 UNTIL PASS-SUBSCRIPT > 4.
045200*    ONE PASS OF THE BUBBLE SORT - PASS-SUBSCRIPT SHORTENS THE
045300*    SCAN RANGE BY ONE EACH TIME SINCE THE BOTTOM OF THE TABLE IS
045400*    ALREADY IN PLACE FROM THE PRIOR PASS.
045500 0410-SORT-PASS.
045600     PERFORM 0411-SORT-COMPARE
045700         VARYING SCAN-SUBSCRIPT FROM 1 BY 1 UNTIL
045800             SCAN-SUBSCRIPT > 5 - PASS-SUBSCRIPT.
045900*    COMPARE TWO ADJACENT CARDS AND SWAP THE WHOLE CARD (RANK AND
046000*    SUIT TOGETHER) IF THE LEFT ONE IS LOWER THAN THE RIGHT ONE.
046100 0411-SORT-COMPARE.
046200     IF SORTED-CARD-RANK (SCAN-SUBSCRIPT) <
046300         SORTED-CARD-RANK (SCAN-SUBSCRIPT + 1)
046400             MOVE SORTED-CARD-RANK (SCAN-SUBSCRIPT) TO HOLD-RANK
046500             MOVE SORTED-CARD-SUIT (SCAN-SUBSCRIPT) TO HOLD-SUIT
046600             MOVE SORTED-CARD-RANK (SCAN-SUBSCRIPT + 1)
046700                 TO SORTED-CARD-RANK (SCAN-SUBSCRIPT)
046800             MOVE SORTED-CARD-SUIT (SCAN-SUBSCRIPT + 1)
046900                 TO SORTED-CARD-SUIT (SCAN-SUBSCRIPT)
047000             MOVE HOLD-RANK TO SORTED-CARD-RANK (SCAN-SUBSCRIPT + 1)
047100             MOVE HOLD-SUIT TO SORTED-CARD-SUIT (SCAN-SUBSCRIPT + 1).
047200*--------------------------------------------------------------------*
047300*    0420 - HAND EVALUATOR, CLASSIFY STEP. TESTED IN SPEC PRIORITY   *
047400*    ORDER, FIRST MATCH WINS.                                        *
047500*--------------------------------------------------------------------*
047600*    THE CARDS ARE ALREADY DESCENDING BY RANK WHEN WE GET HERE - SEE
047700*    0400 ABOVE. EACH TEST PARAGRAPH BELOW RUNS IN SPEC PRIORITY
047800*    ORDER, HIGHEST CATEGORY FIRST, AND THE FIRST ONE THAT MATCHES
047900*    SETS STRENGTH-CODE-WORK AND EXITS THE PARAGRAPH - LOWER
048000*    CATEGORIES ARE NEVER TESTED ONCE A HIGHER ONE HAS MATCHED.
048100 0420-CLASSIFY-HAND.
048200     PERFORM 0421-TEST-FLUSH.
048300     PERFORM 0422-TEST-STRAIGHT.
048400*    STRAIGHT FLUSH - CODE 8. BOTH TESTS MUST RUN REGARDLESS, SINCE
048500*    A PLAIN FLUSH OR PLAIN STRAIGHT STILL NEEDS THE FLAGS SET BY
048600*    0421 AND 0422 FARTHER DOWN IF THIS TEST DOES NOT MATCH.
048700     IF HAND-IS-A-FLUSH AND HAND-IS-A-STRAIGHT
048800         MOVE 8 TO STRENGTH-CODE-WORK
048900         GO TO 0420-EXIT.
049000     PERFORM 0424-TEST-FOUR-KIND.
049100*    FOUR OF A KIND - CODE 7.
049200     IF PAIR-COUNT-WORK = 1
049300         MOVE 7 TO STRENGTH-CODE-WORK
049400         GO TO 0420-EXIT.
049500     PERFORM 0425-TEST-FULL-HOUSE.
049600*    FULL HOUSE - CODE 6.
049700     IF ADJACENT-EQUAL-WORK = "Y"
049800         MOVE 6 TO STRENGTH-CODE-WORK
049900         GO TO 0420-EXIT.
050000*    FLUSH, NOT ALSO A STRAIGHT (OR CODE 8 ABOVE WOULD HAVE CAUGHT
050100*    IT ALREADY) - CODE 5.
050200     IF HAND-IS-A-FLUSH
050300         MOVE 5 TO STRENGTH-CODE-WORK
050400         GO TO 0420-EXIT.
050500*    STRAIGHT, NOT A FLUSH - CODE 4.
050600     IF HAND-IS-A-STRAIGHT
050700         MOVE 4 TO STRENGTH-CODE-WORK
050800         GO TO 0420-EXIT.
050900     PERFORM 0426-TEST-THREE-KIND.
051000*    THREE OF A KIND - CODE 3.
051100     IF PAIR-COUNT-WORK = 1
051200         MOVE 3 TO STRENGTH-CODE-WORK
051300         GO TO 0420-EXIT.
051400     PERFORM 0427-TEST-TWO-PAIR.
051500*    TWO PAIR - CODE 2. ONE PAIR - CODE 1. NEITHER FALLS THROUGH TO
051600*    HIGH CARD, CODE 0, ON THE MOVE BELOW.
051700     IF PAIR-COUNT-WORK = 2
051800         MOVE 2 TO STRENGTH-CODE-WORK
051900         GO TO 0420-EXIT.
052000     IF PAIR-COUNT-WORK = 1
052100         MOVE 1 TO STRENGTH-CODE-WORK
052200         GO TO 0420-EXIT.
052300     MOVE 0 TO STRENGTH-CODE-WORK.
052400 0420-EXIT.
052500     EXIT.
052600*    A FLUSH IS ALL FIVE CARDS SHARING ONE SUIT. COMPARE EACH
052700*    ADJACENT PAIR OF SUITS AND DROP THE FLAG THE MOMENT TWO DIFFER
052800*    - THE FLAG STARTS TRUE AND IS ONLY EVER SET FALSE, NEVER BACK
052900*    TO TRUE, SO ONE MISMATCH ANYWHERE IS ENOUGH TO DISQUALIFY IT.
053000 0421-TEST-FLUSH.
053100     SET HAND-IS-A-FLUSH TO TRUE.
053200     PERFORM 0421-FLUSH-CHECK-ONE
053300         VARYING SCAN-SUBSCRIPT FROM 1 BY 1 UNTIL SCAN-SUBSCRIPT > 4.
053400*    COMPARE ONE ADJACENT SUIT PAIR.
053500 0421-FLUSH-CHECK-ONE.
053600     IF SORTED-CARD-SUIT (SCAN-SUBSCRIPT) NOT =
053700         SORTED-CARD-SUIT (SCAN-SUBSCRIPT + 1)
053800             SET HAND-IS-NOT-A-FLUSH TO TRUE.
053900*    A STRAIGHT IS FIVE CONSECUTIVE RANKS. THE ACE-LOW "WHEEL"
054000*    (A-2-3-4-5, SORTED RANKS 12,3,2,1,0) DOES NOT FOLLOW THE
054100*    ORDINARY DESCENDING-BY-ONE PATTERN SO IT IS CHECKED FIRST AND
054200*    SEPARATELY. THE WHEEL FLAG IS REMEMBERED FOR 0450 BELOW, WHICH
054300*    RANKS THE WHEEL BELOW AN ORDINARY 2-3-4-5-6 STRAIGHT.
054400 0422-TEST-STRAIGHT.
054500     SET STRAIGHT-IS-NOT-WHEEL TO TRUE.
054600     IF SORTED-CARD-RANK (1) = 12 AND SORTED-CARD-RANK (2) = 3 AND
054700         SORTED-CARD-RANK (3) = 2 AND SORTED-CARD-RANK (4) = 1 AND
054800         SORTED-CARD-RANK (5) = 0
054900             SET HAND-IS-A-STRAIGHT TO TRUE
055000             SET STRAIGHT-IS-THE-WHEEL TO TRUE
055100     ELSE
055200         SET HAND-IS-A-STRAIGHT TO TRUE
055300         PERFORM 0422-STRAIGHT-CHECK-ONE
055400             VARYING SCAN-SUBSCRIPT FROM 1 BY 1 UNTIL
055500                 SCAN-SUBSCRIPT > 4.
055600*    ORDINARY CASE - EACH ADJACENT PAIR OF SORTED RANKS MUST DIFFER
055700*    BY EXACTLY ONE, HIGH TO LOW.
055800 0422-STRAIGHT-CHECK-ONE.
055900     IF SORTED-CARD-RANK (SCAN-SUBSCRIPT) NOT =
056000         SORTED-CARD-RANK (SCAN-SUBSCRIPT + 1) + 1
056100             SET HAND-IS-NOT-A-STRAIGHT TO TRUE.
056200*    FOUR OF A KIND SHOWS UP, ONCE SORTED DESCENDING, AS EITHER THE
056300*    TOP FOUR CARDS MATCHING (POSITIONS 1 AND 4 EQUAL) OR THE
056400*    BOTTOM FOUR MATCHING (POSITIONS 2 AND 5 EQUAL) - THE ODD
056500*    KICKER IS WHICHEVER CARD IS LEFT OVER.
056600 0424-TEST-FOUR-KIND.
056700     MOVE ZERO TO PAIR-COUNT-WORK.
056800     IF SORTED-CARD-RANK (1) = SORTED-CARD-RANK (4)
056900         OR SORTED-CARD-RANK (2) = SORTED-CARD-RANK (5)
057000             MOVE 1 TO PAIR-COUNT-WORK.
057100*    A FULL HOUSE IS A THREE-OF-A-KIND PLUS A PAIR. SORTED
057200*    DESCENDING THAT IS EITHER POSITIONS 1-3 MATCHING WITH 4-5
057300*    MATCHING (PATTERN "1" - TRIPS HIGH) OR POSITIONS 1-2 MATCHING
057400*    WITH 3-5 MATCHING (PATTERN "2" - PAIR HIGH). THE PATTERN FLAG
057500*    TELLS 0450 BELOW WHICH POSITION HOLDS THE TRIPS RANK FOR
057600*    TIE-BREAKING.
057700 0425-TEST-FULL-HOUSE.
057800     MOVE "N" TO ADJACENT-EQUAL-WORK.
057900     MOVE SPACE TO FULL-HOUSE-PATTERN.
058000     IF SORTED-CARD-RANK (1) = SORTED-CARD-RANK (3)
058100         AND SORTED-CARD-RANK (4) = SORTED-CARD-RANK (5)
058200             MOVE "Y" TO ADJACENT-EQUAL-WORK
058300             MOVE "1" TO FULL-HOUSE-PATTERN.
058400     IF SORTED-CARD-RANK (1) = SORTED-CARD-RANK (2)
058500         AND SORTED-CARD-RANK (3) = SORTED-CARD-RANK (5)
058600             MOVE "Y" TO ADJACENT-EQUAL-WORK
058700             MOVE "2" TO FULL-HOUSE-PATTERN.
058800*    THREE OF A KIND - THREE CONSECUTIVE SORTED POSITIONS MATCHING,
058900*    STARTING AT 1, 2, OR 3 (POSITIONS 1-3, 2-4, OR 3-5).
059000 0426-TEST-THREE-KIND.
059100     MOVE ZERO TO PAIR-COUNT-WORK.
059200     IF SORTED-CARD-RANK (1) = SORTED-CARD-RANK (3)
059300         OR SORTED-CARD-RANK (2) = SORTED-CARD-RANK (4)
059400         OR SORTED-CARD-RANK (3) = SORTED-CARD-RANK (5)
059500             MOVE 1 TO PAIR-COUNT-WORK.
059600*    COUNT HOW MANY OF THE FOUR ADJACENT SORTED POSITIONS ARE EQUAL
059700*    PAIRS - ZERO IS HIGH CARD, ONE IS ONE PAIR, TWO IS TWO PAIR.
059800*    THREE AND FOUR OF A KIND WERE ALREADY CAUGHT ABOVE AND NEVER
059900*    REACH THIS TEST.
060000 0427-TEST-TWO-PAIR.
060100     MOVE ZERO TO PAIR-COUNT-WORK.
060200     PERFORM 0427-PAIR-CHECK-ONE
060300         VARYING SCAN-SUBSCRIPT FROM 1 BY 1 UNTIL SCAN-SUBSCRIPT > 4.
060400*    COMPARE ONE ADJACENT SORTED PAIR OF POSITIONS.
060500 0427-PAIR-CHECK-ONE.
060600     IF SORTED-CARD-RANK (SCAN-SUBSCRIPT) =
060700         SORTED-CARD-RANK (SCAN-SUBSCRIPT + 1)
060800             ADD 1 TO PAIR-COUNT-WORK.
060900*--------------------------------------------------------------------*
061000*    0450 - HAND EVALUATOR, TIE-BREAK STEP. SLOT 0 IS MOST           *
061100*    SIGNIFICANT; UNUSED SLOTS ARE LEFT ZERO.                        *
061200*--------------------------------------------------------------------*
061300*    BUILDS A FIVE-SLOT TIE-BREAK KEY FOR THE STRENGTH CATEGORY
061400*    ALREADY SET IN STRENGTH-CODE-WORK BY 0420 ABOVE. ONE BRANCH
061500*    PER CATEGORY, TESTED HIGH TO LOW THE SAME AS THE CLASSIFY
061600*    STEP - EACH BRANCH FILLS ONLY AS MANY SLOTS AS THAT CATEGORY
061700*    NEEDS AND LEAVES THE REST AT THE ZERO SET BELOW.
061800 0450-COMPUTE-TIEBREAK.
061900     MOVE ZERO TO TB-SLOT-1 TB-SLOT-2 TB-SLOT-3 TB-SLOT-4 TB-SLOT-5.
062000*    STRAIGHT FLUSH (8) OR PLAIN STRAIGHT (4) - ONE SLOT, THE HIGH
062100*    CARD OF THE RUN. THE WHEEL IS FORCED TO RANK 3 (A FIVE-HIGH
062200*    STRAIGHT) SO IT COMPARES BELOW EVERY ORDINARY STRAIGHT.
062300     IF STRENGTH-CODE-WORK = 8 OR STRENGTH-CODE-WORK = 4
062400         IF STRAIGHT-IS-THE-WHEEL
062500             MOVE 3 TO TB-SLOT-1
062600         ELSE
062700             MOVE SORTED-CARD-RANK (1) TO TB-SLOT-1
062800         END-IF
062900         GO TO 0460-PACK-TIEBREAK-VALUE.
063000*    FOUR OF A KIND (7) - ONE SLOT, THE RANK OF THE FOUR MATCHING
063100*    CARDS. POSITION 2 IS ALWAYS INSIDE THE QUAD REGARDLESS OF
063200*    WHETHER THE QUAD SITS AT POSITIONS 1-4 OR 2-5.
063300     IF STRENGTH-CODE-WORK = 7
063400         MOVE SORTED-CARD-RANK (2) TO TB-SLOT-1
063500         GO TO 0460-PACK-TIEBREAK-VALUE.
063600*    FULL HOUSE (6) - TWO SLOTS, TRIPS RANK THEN PAIR RANK. WHICH
063700*    POSITION HOLDS THE PAIR DEPENDS ON THE PATTERN FLAG SET BY
063800*    0425 ABOVE.
063900     IF STRENGTH-CODE-WORK = 6
064000         MOVE SORTED-CARD-RANK (3) TO TB-SLOT-1
064100         IF FULL-HOUSE-IS-AAABB
064200             MOVE SORTED-CARD-RANK (4) TO TB-SLOT-2
064300         ELSE
064400             MOVE SORTED-CARD-RANK (1) TO TB-SLOT-2
064500         END-IF
064600         GO TO 0460-PACK-TIEBREAK-VALUE.
064700*    FLUSH (5) OR HIGH CARD (0) - ALL FIVE SLOTS, HIGH CARD FIRST,
064800*    SINCE NEITHER CATEGORY HAS A MATCHING GROUP TO RANK BY.
064900     IF STRENGTH-CODE-WORK = 5 OR STRENGTH-CODE-WORK = 0
065000         MOVE SORTED-CARD-RANK (1) TO TB-SLOT-1
065100         MOVE SORTED-CARD-RANK (2) TO TB-SLOT-2
065200         MOVE SORTED-CARD-RANK (3) TO TB-SLOT-3
065300         MOVE SORTED-CARD-RANK (4) TO TB-SLOT-4
065400         MOVE SORTED-CARD-RANK (5) TO TB-SLOT-5
065500         GO TO 0460-PACK-TIEBREAK-VALUE.
065600*    THREE OF A KIND (3) - ONE SLOT, THE TRIPS RANK. POSITION 3 IS
065700*    ALWAYS INSIDE THE TRIPS REGARDLESS OF WHICH OF THE THREE
065800*    POSSIBLE POSITIONS (1-3, 2-4, 3-5) THE TRIPS SITS AT.
065900     IF STRENGTH-CODE-WORK = 3
066000         MOVE SORTED-CARD-RANK (3) TO TB-SLOT-1
066100         GO TO 0460-PACK-TIEBREAK-VALUE.
066200*    TWO PAIR (2) - TWO SLOTS, HIGH PAIR RANK THEN LOW PAIR RANK.
066300*    WITH FOUR CARDS FORMING TWO PAIRS OUT OF FIVE SORTED
066400*    DESCENDING, POSITIONS 2 AND 4 ARE ALWAYS THE TWO PAIR RANKS.
066500     IF STRENGTH-CODE-WORK = 2
066600         MOVE SORTED-CARD-RANK (2) TO TB-SLOT-1
066700         MOVE SORTED-CARD-RANK (4) TO TB-SLOT-2
066800         GO TO 0460-PACK-TIEBREAK-VALUE.
066900*    ONE PAIR (1) IS THE ONLY CATEGORY LEFT - FIND WHICH ADJACENT
067000*    POSITION HOLDS THE PAIR AND FALL INTO THE PACK STEP.
067100     PERFORM 0451-FIND-FIRST-PAIR-RANK.
067200     GO TO 0460-PACK-TIEBREAK-VALUE.
067300*    SCAN THE FOUR ADJACENT POSITIONS UNTIL THE PAIR IS FOUND -
067400*    STOPS AS SOON AS TB-SLOT-1 IS NO LONGER ZERO.
067500 0451-FIND-FIRST-PAIR-RANK.
067600     PERFORM 0452-FIRST-PAIR-CHECK-ONE
067700         VARYING SCAN-SUBSCRIPT FROM 1 BY 1 UNTIL
067800             SCAN-SUBSCRIPT > 4 OR TB-SLOT-1 NOT = ZERO.
067900*    ONE POSITION OF THE PAIR SCAN.
068000 0452-FIRST-PAIR-CHECK-ONE.
068100     IF TB-SLOT-1 = ZERO
068200         IF SORTED-CARD-RANK (SCAN-SUBSCRIPT) =
068300             SORTED-CARD-RANK (SCAN-SUBSCRIPT + 1)
068400                 MOVE SORTED-CARD-RANK (SCAN-SUBSCRIPT) TO TB-SLOT-1.
068500*    FIVE SLOTS ARE PACKED INTO ONE COMPARABLE NUMBER BY WEIGHTING
068600*    EACH SLOT AS A BASE-16 DIGIT (RANKS RUN 0-12, SO BASE 16 GIVES
068700*    EACH SLOT ROOM WITH NONE LEFT OVER TO BORROW FROM THE NEXT).
068800*    SLOT 1 IS MOST SIGNIFICANT, SLOT 5 LEAST.
068900 0460-PACK-TIEBREAK-VALUE.
069000     COMPUTE TIEBREAK-VALUE-WORK =
069100         (TB-SLOT-1 * 65536) + (TB-SLOT-2 * 4096) +
069200         (TB-SLOT-3 * 256)   + (TB-SLOT-4 * 16)   + TB-SLOT-5.
069300 0450-EXIT.
069400     EXIT.
069500*--------------------------------------------------------------------*
069600*    0480 - BATCH DRIVER, PAIR COMPARISON. HIGHER STRENGTH WINS; IF  *
069700*    EQUAL, HIGHER TIE-BREAK WINS; OTHERWISE THE PAIR IS A TIE.      *
069800*--------------------------------------------------------------------*
069900*    SAVED-RANK-VALUE AND CURRENT-RANK-VALUE (DEFINED IN WORKING-
070000*    STORAGE AS THE STRENGTH CODE AND TIE-BREAK VALUE CONCATENATED
070100*    INTO ONE COMPARABLE NUMBER) DECIDE THE WINNER IN A SINGLE
070200*    COMPARISON EACH WAY - NO SEPARATE STRENGTH-THEN-TIEBREAK TEST
070300*    IS NEEDED.
070400 0480-COMPARE-HAND-PAIR.
070500     MOVE SAVED-HAND-ID        TO COMPARE-HAND-ID-1.
070600     MOVE CURRENT-HAND-ID      TO COMPARE-HAND-ID-2.
070700     IF SAVED-RANK-VALUE > CURRENT-RANK-VALUE
070800         MOVE "BEATS" TO COMPARE-VERB
070900     ELSE
071000         IF SAVED-RANK-VALUE < CURRENT-RANK-VALUE
071100             MOVE SAVED-HAND-ID   TO COMPARE-HAND-ID-2
071200             MOVE CURRENT-HAND-ID TO COMPARE-HAND-ID-1
071300             MOVE "BEATS" TO COMPARE-VERB
071400         ELSE
071500             MOVE " TIES" TO COMPARE-VERB.
071600     WRITE REPORT-LINE-OUT FROM COMPARE-LINE.
071700*--------------------------------------------------------------------*
071800*    0500 - SUMMARY REPORT. ONE LINE PER CATEGORY, THEN TOTALS.      *
071900*--------------------------------------------------------------------*
072000*    NINE CATEGORY LINES, HIGH CARD THROUGH STRAIGHT FLUSH, THEN TWO
072100*    TOTAL LINES - HANDS EVALUATED AND RECORDS REJECTED.
072200 0500-WRITE-SUMMARY.
072300     PERFORM 0510-WRITE-CATEGORY-LINES
072400         VARYING COUNT-IX FROM 1 BY 1 UNTIL COUNT-IX > 9.
072500     PERFORM 0520-WRITE-TOTAL-LINES.
072600 0500-EXIT.
072700     EXIT.
072800*    ONE CATEGORY COUNT LINE - NAME LOOKED UP FROM THE SAME
072900*    STRENGTH-NAME TABLE 0250 USES FOR THE DETAIL RESULT RECORDS.
073000 0510-WRITE-CATEGORY-LINES.
073100     SET STRENGTH-IX TO COUNT-IX.
073200     MOVE SPACES TO PRINT-LINE-AREA.
073300     MOVE STRENGTH-NAME (STRENGTH-IX) TO COUNT-NAME.
073400     MOVE STRENGTH-COUNT (COUNT-IX)   TO COUNT-VALUE.
073500     WRITE REPORT-LINE-OUT FROM COUNT-LINE.
073600*    THE TWO TOTAL LINES AT THE BOTTOM OF THE REPORT.
073700 0520-WRITE-TOTAL-LINES.
073800     MOVE SPACES TO PRINT-LINE-AREA.
073900     MOVE "TOTAL HANDS EVALUATED" TO TOTAL-LIT.
074000     MOVE TOTAL-HAND-COUNT TO TOTAL-VALUE.
074100     WRITE REPORT-LINE-OUT FROM TOTAL-LINE.
074200     MOVE SPACES TO PRINT-LINE-AREA.
074300     MOVE "TOTAL RECORDS REJECTED" TO TOTAL-LIT.
074400     MOVE REJECT-COUNT TO TOTAL-VALUE.
074500     WRITE REPORT-LINE-OUT FROM TOTAL-LINE.
074600*--------------------------------------------------------------------*
074700*    0600 - CLOSE FILES AND TERMINATE.                                *
074800*--------------------------------------------------------------------*
074900*    NOTHING FANCY - CLOSE THE THREE FILES IN THE SAME ORDER THEY
075000*    WERE OPENED IN 0100 ABOVE AND LET THE STOP RUN IN 0000 END THE
075100*    JOB.
075200 0600-CLOSE-FILES.
075300     CLOSE HANDS-IN.
075400     CLOSE RESULTS-OUT.
075500     CLOSE REPORT-OUT.
075600 END-OF-JOB.
075700     EXIT.
